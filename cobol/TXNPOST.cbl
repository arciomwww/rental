000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEETWAY CAR RENTAL
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    TXNPOST.
000700 AUTHOR.        J P WALDROP.
000800 INSTALLATION.  FLEETWAY CAR RENTAL - DATA PROCESSING CENTER.
000900 DATE-WRITTEN.  11/14/89.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* TXNPOST - FUNDS POSTING BATCH RUN.
001400*
001500* READS THE TRANSACTION-REQUEST FILE (RENTAL PAYMENTS POSTED BY
001600* RENTPRC AS TRANSFERS, PLUS COUNTER DEPOSITS) AND POSTS EACH ONE
001700* AGAINST THE CUSTOMER ACCOUNT MASTER AND, FOR TRANSFERS, THE
001800* COMPANY'S APPLICATION (COLLECTION) ACCOUNT MASTER.  BOTH
001900* MASTERS ARE RELATIVE FILES WITH NO ISAM SUPPORT ON THIS BOX,
002000* SO THEY ARE LOADED ENTIRE INTO A WORKING-STORAGE TABLE AT THE
002100* START OF THE RUN AND REWRITTEN FROM THE TABLE AT THE END.
002200* EVERY INPUT RECORD, POSTED OR REJECTED, GETS ONE TRANSACTION-
002300* LEDGER RECORD SO THE RUN IS FULLY AUDITABLE.
002400*
002500* CHANGE LOG.
002600*   11/14/89 JPW  INITIAL VERSION - DEPOSITS ONLY.
002700*   04/02/90 JPW  CR-0177 ADDED TRANSFER POSTING TO THE
002800*                 APPLICATION ACCOUNT FOR RENTAL BILLING.
002900*   02/06/91 JPW  CR-0201 ADDED TXN-DESCRIPTION PASS-THRU TO
003000*                 THE LEDGER RECORD.
003100*   09/18/92 TAN  CR-0339 SUFFICIENT-FUNDS CHECK ADDED AHEAD OF
003200*                 TRANSFER POSTING - OVERDRAWN ACCOUNTS WERE
003300*                 SLIPPING THROUGH.
003400*   03/25/94 PWB  CR-0421 UNKNOWN TRANSACTION TYPE IS NOW A
003500*                 COUNTED REJECT INSTEAD OF ABENDING THE RUN.
003600*   11/02/95 PWB  CR-0455 ACCOUNT AND APPLICATION-ACCOUNT MASTERS
003700*                 MOVED FROM SEQUENTIAL TO RELATIVE ORGANIZATION
003800*                 SO A SINGLE RUN CAN RANDOMLY REWRITE EITHER
003900*                 FILE WITHOUT A SORT/MERGE STEP.
004000*   06/14/97 DHS  CR-0488 NON-POSITIVE TXN-AMOUNT IS REJECTED
004100*                 BEFORE ANY BALANCE LOOKUP - AUDIT FINDING
004200*                 97-041.
004300*   08/19/98 DHS  Y2K-014 DATE FIELDS ON THE MASTERS AND THE
004400*                 LEDGER EXPANDED TO CCYYMMDD.  RUN-DATE CENTURY
004500*                 IS WINDOWED OFF THE TWO-DIGIT SYSTEM DATE.
004600*   02/11/99 DHS  Y2K-014 REGRESSION - LAST-POST-STAMP ON THE
004700*                 REWRITTEN MASTERS WAS STILL BEING SET FROM A
004800*                 TWO-DIGIT YEAR WORK FIELD.  FIXED.
004900*   05/09/01 RLC  CR-0611 SUMMARY REPORT NOW BREAKS OUT TRANSFER
005000*                 AND DEPOSIT SUBTOTALS SEPARATELY AND PRINTS
005100*                 ENDING BALANCES TOUCHED BY THE RUN.
005200*   10/08/02 RLC  CR-0649 REJECTS NO LONGER TOUCH EITHER MASTER
005300*                 BALANCE - A REJECTED TRANSFER WAS FOUND TO BE
005400*                 DEBITING THE CUSTOMER SIDE ONLY.  AUDIT FINDING
005500*                 02-114.
005600*   06/30/03 RLC  CR-0671 ACCOUNT AND APPLICATION-ACCOUNT TABLE
005700*                 SIZE RAISED TO 500 ENTRIES FOR THE FLEET
005800*                 EXPANSION.
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTR
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS DYNAMIC
007100         RELATIVE KEY IS WS-ACCT-REL-KEY
007200         FILE STATUS IS WS-ACCTMSTR-STATUS.
007300 
007400     SELECT APPLICATION-ACCOUNT-FILE ASSIGN TO APPACCT
007500         ORGANIZATION IS RELATIVE
007600         ACCESS MODE IS DYNAMIC
007700         RELATIVE KEY IS WS-APPACCT-REL-KEY
007800         FILE STATUS IS WS-APPACCT-STATUS.
007900 
008000     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO TXNIN
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-TXNIN-STATUS.
008400 
008500     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TXNOUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS WS-TXNOUT-STATUS.
008900*****************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200 
009300 FD  ACCOUNT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     BLOCK CONTAINS 0 RECORDS.
009700 01  ACCOUNT-FD                       PIC X(69).
009800 
009900 FD  APPLICATION-ACCOUNT-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0 RECORDS.
010300 01  APPLICATION-ACCOUNT-FD           PIC X(60).
010400 
010500 FD  TRANSACTION-REQUEST-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     BLOCK CONTAINS 0 RECORDS.
010900 01  TRANSACTION-REQUEST-FD           PIC X(107).
011000 
011100 FD  TRANSACTION-LEDGER-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     BLOCK CONTAINS 0 RECORDS.
011500 01  TRANSACTION-LEDGER-FD            PIC X(157).
011600*****************************************************************
011700 WORKING-STORAGE SECTION.
011800*****************************************************************
011900 01  WS-FILE-STATUS-CODES.
012000     05  WS-ACCTMSTR-STATUS           PIC X(2) VALUE SPACES.
012100         88  ACCTMSTR-OK               VALUE '00'.
012200         88  ACCTMSTR-EOF              VALUE '10'.
012300     05  WS-APPACCT-STATUS            PIC X(2) VALUE SPACES.
012400         88  APPACCT-OK                VALUE '00'.
012500         88  APPACCT-EOF               VALUE '10'.
012600     05  WS-TXNIN-STATUS              PIC X(2) VALUE SPACES.
012700         88  TXNIN-OK                  VALUE '00'.
012800         88  TXNIN-EOF                 VALUE '10'.
012900     05  WS-TXNOUT-STATUS             PIC X(2) VALUE SPACES.
013000         88  TXNOUT-OK                 VALUE '00'.
013100     05  FILLER                       PIC X(4) VALUE SPACES.
013200 
013300 01  WS-PROGRAM-SWITCHES.
013400     05  WS-TRANSACTION-EOF           PIC X(1) VALUE 'N'.
013500         88  WS-AT-EOF                 VALUE 'Y'.
013600     05  WS-POST-VALID-SW             PIC X(1) VALUE 'N'.
013700         88  WS-POST-VALID             VALUE 'Y'.
013800     05  WS-CURRENT-TYPE-SW           PIC X(1) VALUE SPACE.
013900         88  WS-CURR-TYPE-TRANSFER     VALUE 'T'.
014000         88  WS-CURR-TYPE-DEPOSIT      VALUE 'D'.
014100     05  WS-ACCOUNT-FOUND-SW          PIC X(1) VALUE 'N'.
014200         88  WS-ACCOUNT-FOUND          VALUE 'Y'.
014300     05  WS-APPACCT-FOUND-SW          PIC X(1) VALUE 'N'.
014400         88  WS-APPACCT-FOUND          VALUE 'Y'.
014500     05  FILLER                       PIC X(4) VALUE SPACES.
014600 
014700 01  WS-CURRENT-DATE-TIME.
014800     05  WS-RUN-DATE.
014900         10  WS-RUN-YY                PIC 9(2).
015000         10  WS-RUN-MM                PIC 9(2).
015100         10  WS-RUN-DD                PIC 9(2).
015200     05  WS-RUN-TIME.
015300         10  WS-RUN-HH                PIC 9(2).
015400         10  WS-RUN-MIN               PIC 9(2).
015500         10  WS-RUN-SEC               PIC 9(2).
015600         10  WS-RUN-HNDSEC            PIC 9(2).
015700     05  WS-RUN-CC                    PIC 9(2).
015800     05  FILLER                       PIC X(4) VALUE SPACES.
015900 
016000*    THE MASTERS AND THE LEDGER CARRY CCYYMMDD - THIS IS THE
016100*    ONE PLACE THE RUN-DATE CENTURY GETS WINDOWED OFF THE
016200*    TWO-DIGIT SYSTEM CLOCK - Y2K-014.
016300 01  WS-RUN-DATE-CCYY.
016400     05  WS-RUN-CCYY-CC               PIC 9(2).
016500     05  WS-RUN-CCYY-YY               PIC 9(2).
016600     05  WS-RUN-CCYY-MM               PIC 9(2).
016700     05  WS-RUN-CCYY-DD               PIC 9(2).
016800     05  FILLER                       PIC X(4) VALUE SPACES.
016900 
017000*    REJECT-REASON WORK AREA - MOVED TO THE LEDGER RECORD ONLY
017100*    WHEN THE TRANSACTION IS NOT POSTED.
017200 01  WS-REJECT-REASON                 PIC X(30) VALUE SPACES.
017300 
017400*    ACCOUNT MASTER TABLE - LOADED ONCE FROM ACCOUNT-FILE, HELD
017500*    FOR THE LIFE OF THE RUN, REWRITTEN AT 0720-REWRITE-ACCOUNT-
017600*    TABLE.  WS-AT-REL-NBR IS THE RELATIVE SLOT THE ENTRY CAME
017700*    FROM SO THE REWRITE CAN ADDRESS THE SAME SLOT IT WAS READ
017800*    FROM.
017900 01  WS-ACCOUNT-TABLE-AREA.
018000     05  WS-ACCOUNT-TABLE OCCURS 500 TIMES
018100                           INDEXED BY WS-ACCT-IDX.
018200         10  WS-AT-REL-NBR            PIC 9(6) COMP.
018300         10  WS-AT-ACCOUNT-ID         PIC 9(9).
018400         10  WS-AT-USER-ID            PIC 9(9).
018500         10  WS-AT-BALANCE            PIC S9(9)V99 COMP-3.
018600         10  WS-AT-STATUS             PIC X(1).
018700         10  FILLER                   PIC X(3).
018800 
018900*    APPLICATION-ACCOUNT MASTER TABLE - SAME TREATMENT AS THE
019000*    ACCOUNT TABLE ABOVE, KEYED BY APP-ACCOUNT-ID.
019100 01  WS-APPACCT-TABLE-AREA.
019200     05  WS-APPACCT-TABLE OCCURS 500 TIMES
019300                           INDEXED BY WS-AA-IDX.
019400         10  WS-AA-REL-NBR            PIC 9(6) COMP.
019500         10  WS-AA-APP-ACCOUNT-ID     PIC 9(9).
019600         10  WS-AA-BALANCE            PIC S9(9)V99 COMP-3.
019700         10  WS-AA-STATUS             PIC X(1).
019800         10  FILLER                   PIC X(3).
019900 
020000 77  WS-ACCT-REL-KEY                  PIC 9(6) COMP.
020100 77  WS-APPACCT-REL-KEY               PIC 9(6) COMP.
020200 77  WS-ACCOUNT-TABLE-COUNT           PIC S9(7) COMP VALUE ZERO.
020300 77  WS-APPACCT-TABLE-COUNT           PIC S9(7) COMP VALUE ZERO.
020400 77  WS-NEXT-LEDGER-TXN-ID            PIC S9(9) COMP VALUE ZERO.
020500 
020600 01  WS-TRANSFER-WORK-AREA.
020700     05  WS-XFER-NEW-ACCT-BAL         PIC S9(9)V99 COMP-3.
020800     05  WS-XFER-NEW-APPACCT-BAL      PIC S9(9)V99 COMP-3.
020900     05  FILLER                       PIC X(4) VALUE SPACES.
021000 
021100 01  WS-REPORT-TOTALS.
021200     05  WS-TRANSFER-COUNT            PIC S9(7) COMP VALUE ZERO.
021300     05  WS-TRANSFER-SUBTOTAL         PIC S9(9)V99 COMP-3
021400                                      VALUE ZERO.
021500     05  WS-DEPOSIT-COUNT             PIC S9(7) COMP VALUE ZERO.
021600     05  WS-DEPOSIT-SUBTOTAL          PIC S9(9)V99 COMP-3
021700                                      VALUE ZERO.
021800     05  WS-TXN-POSTED-COUNT          PIC S9(7) COMP VALUE ZERO.
021900     05  WS-TXN-REJECTED-COUNT        PIC S9(7) COMP VALUE ZERO.
022000     05  FILLER                       PIC X(4) VALUE SPACES.
022100 
022200 01  WS-REPORT-EDIT-FIELDS.
022300     05  WS-ED-COUNT                  PIC ZZZ,ZZ9.
022400     05  WS-ED-AMOUNT                 PIC Z,ZZZ,ZZ9.99-.
022500     05  FILLER                       PIC X(4) VALUE SPACES.
022600 
022700 COPY ACCTMST.
022800 COPY APPACCT.
022900 COPY TXNREQ.
023000 COPY TXNLDGR.
023100*****************************************************************
023200 PROCEDURE DIVISION.
023300*****************************************************************
023400 0000-MAIN-CONTROL.
023500     ACCEPT WS-RUN-DATE FROM DATE.
023600     ACCEPT WS-RUN-TIME FROM TIME.
023700     IF WS-RUN-YY < 50
023800         MOVE 20 TO WS-RUN-CC
023900     ELSE
024000         MOVE 19 TO WS-RUN-CC
024100     END-IF.
024200     MOVE WS-RUN-CC TO WS-RUN-CCYY-CC.
024300     MOVE WS-RUN-YY TO WS-RUN-CCYY-YY.
024400     MOVE WS-RUN-MM TO WS-RUN-CCYY-MM.
024500     MOVE WS-RUN-DD TO WS-RUN-CCYY-DD.
024600     DISPLAY 'TXNPOST STARTED - DATE ' WS-RUN-MM '/'
024700             WS-RUN-DD '/' WS-RUN-CC WS-RUN-YY '  TIME '
024800             WS-RUN-HH ':' WS-RUN-MIN ':' WS-RUN-SEC.
024900 
025000     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
025100     PERFORM 0705-LOAD-ACCOUNT-TABLE THRU 0705-EXIT.
025200     PERFORM 0706-LOAD-APPACCT-TABLE THRU 0706-EXIT.
025300     PERFORM 0100-POST-TRANSACTION THRU 0100-EXIT
025400             UNTIL WS-AT-EOF.
025500     PERFORM 0720-REWRITE-ACCOUNT-TABLE THRU 0720-EXIT.
025600     PERFORM 0721-REWRITE-APPACCT-TABLE THRU 0721-EXIT.
025700     PERFORM 0850-PRINT-SUMMARY THRU 0850-EXIT.
025800     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
025900 
026000     GOBACK.
026100 
026200 0000-EXIT.
026300     EXIT.
026400 
026500 0100-POST-TRANSACTION.
026600     PERFORM 0710-READ-TRANSACTION-REQUEST THRU 0710-EXIT.
026700     IF NOT WS-AT-EOF
026800         MOVE 'N' TO WS-POST-VALID-SW
026900         MOVE SPACES TO WS-REJECT-REASON
027000         ADD 1 TO WS-NEXT-LEDGER-TXN-ID
027100         IF TX-AMOUNT NOT > ZERO
027200             MOVE 'AMOUNT MUST BE GREATER THAN ZERO'
027300                 TO WS-REJECT-REASON
027400         ELSE
027500             PERFORM 0730-FIND-ACCOUNT THRU 0730-EXIT
027600             IF NOT WS-ACCOUNT-FOUND
027700                 MOVE 'USER ACCOUNT NOT FOUND'
027800                     TO WS-REJECT-REASON
027900             ELSE
028000                 EVALUATE TRUE
028100                     WHEN TX-TYPE-IS-TRANSFER
028200                         SET WS-CURR-TYPE-TRANSFER TO TRUE
028300                         PERFORM 0150-POST-TRANSFER
028400                             THRU 0150-EXIT
028500                     WHEN TX-TYPE-IS-DEPOSIT
028600                         SET WS-CURR-TYPE-DEPOSIT TO TRUE
028700                         PERFORM 0160-POST-DEPOSIT
028800                             THRU 0160-EXIT
028900                     WHEN OTHER
029000                         MOVE 'UNKNOWN TRANSACTION TYPE'
029100                             TO WS-REJECT-REASON
029200                 END-EVALUATE
029300             END-IF
029400         END-IF
029500         PERFORM 0170-WRITE-LEDGER-ENTRY THRU 0170-EXIT
029600     END-IF.
029700 
029800 0100-EXIT.
029900     EXIT.
030000 
030100*    CR-0339/CR-0649 - THE SUFFICIENT-FUNDS CHECK AND THE ACTUAL
030200*    POSTING ARE DONE TOGETHER SO A REJECTED TRANSFER NEVER
030300*    TOUCHES EITHER MASTER'S BALANCE.
030400 0150-POST-TRANSFER.
030500     PERFORM 0740-FIND-APP-ACCOUNT THRU 0740-EXIT.
030600     IF NOT WS-APPACCT-FOUND
030700         MOVE 'APPLICATION ACCOUNT NOT FOUND'
030800             TO WS-REJECT-REASON
030900     ELSE
031000         IF WS-AT-BALANCE (WS-ACCT-IDX) < TX-AMOUNT
031100             MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON
031200         ELSE
031300             COMPUTE WS-XFER-NEW-ACCT-BAL =
031400                     WS-AT-BALANCE (WS-ACCT-IDX) - TX-AMOUNT
031500             COMPUTE WS-XFER-NEW-APPACCT-BAL =
031600                     WS-AA-BALANCE (WS-AA-IDX) + TX-AMOUNT
031700             MOVE WS-XFER-NEW-ACCT-BAL
031800                 TO WS-AT-BALANCE (WS-ACCT-IDX)
031900             MOVE WS-XFER-NEW-APPACCT-BAL
032000                 TO WS-AA-BALANCE (WS-AA-IDX)
032100             MOVE 'Y' TO WS-POST-VALID-SW
032200             ADD 1 TO WS-TRANSFER-COUNT
032300             ADD TX-AMOUNT TO WS-TRANSFER-SUBTOTAL
032400         END-IF
032500     END-IF.
032600 
032700 0150-EXIT.
032800     EXIT.
032900 
033000*    DEPOSITS HAVE NO BALANCE CEILING AND TOUCH ONLY THE
033100*    CUSTOMER'S OWN ACCOUNT - CR-0177.
033200 0160-POST-DEPOSIT.
033300     COMPUTE WS-AT-BALANCE (WS-ACCT-IDX) =
033400             WS-AT-BALANCE (WS-ACCT-IDX) + TX-AMOUNT.
033500     MOVE 'Y' TO WS-POST-VALID-SW.
033600     ADD 1 TO WS-DEPOSIT-COUNT.
033700     ADD TX-AMOUNT TO WS-DEPOSIT-SUBTOTAL.
033800 
033900 0160-EXIT.
034000     EXIT.
034100 
034200 0170-WRITE-LEDGER-ENTRY.
034300     MOVE WS-NEXT-LEDGER-TXN-ID  TO LG-TXN-ID.
034400     MOVE TX-USER-ID             TO LG-USER-ID.
034500     MOVE TX-AMOUNT              TO LG-AMOUNT.
034600     MOVE TX-TYPE                TO LG-TYPE.
034700     MOVE TX-DESCRIPTION         TO LG-DESCRIPTION.
034800     MOVE WS-RUN-DATE-CCYY       TO LG-CREATED-DATE.
034900     MOVE WS-RUN-TIME            TO LG-CREATED-TIME.
035000     IF WS-POST-VALID
035100         SET LG-STATUS-POSTED TO TRUE
035200         MOVE SPACES TO LG-REASON
035300         ADD 1 TO WS-TXN-POSTED-COUNT
035400     ELSE
035500         SET LG-STATUS-REJECT TO TRUE
035600         MOVE WS-REJECT-REASON TO LG-REASON
035700         ADD 1 TO WS-TXN-REJECTED-COUNT
035800     END-IF.
035900     MOVE SPACES TO TRANSACTION-LEDGER-FD.
036000     WRITE TRANSACTION-LEDGER-FD FROM TRANSACTION-LEDGER-RECORD.
036100 
036200 0170-EXIT.
036300     EXIT.
036400 
036500 0700-OPEN-FILES.
036600     OPEN I-O    ACCOUNT-FILE
036700                  APPLICATION-ACCOUNT-FILE
036800          INPUT  TRANSACTION-REQUEST-FILE
036900          OUTPUT TRANSACTION-LEDGER-FILE.
037000     IF NOT ACCTMSTR-OK
037100         DISPLAY 'TXNPOST - ERROR OPENING ACCTMSTR.  RC: '
037200                 WS-ACCTMSTR-STATUS
037300         MOVE 16 TO RETURN-CODE
037400         MOVE 'Y' TO WS-TRANSACTION-EOF
037500     END-IF.
037600     IF NOT APPACCT-OK
037700         DISPLAY 'TXNPOST - ERROR OPENING APPACCT.  RC: '
037800                 WS-APPACCT-STATUS
037900         MOVE 16 TO RETURN-CODE
038000         MOVE 'Y' TO WS-TRANSACTION-EOF
038100     END-IF.
038200     IF NOT TXNIN-OK
038300         DISPLAY 'TXNPOST - ERROR OPENING TXNIN.  RC: '
038400                 WS-TXNIN-STATUS
038500         MOVE 16 TO RETURN-CODE
038600         MOVE 'Y' TO WS-TRANSACTION-EOF
038700     END-IF.
038800     IF NOT TXNOUT-OK
038900         DISPLAY 'TXNPOST - ERROR OPENING TXNOUT.  RC: '
039000                 WS-TXNOUT-STATUS
039100         MOVE 16 TO RETURN-CODE
039200         MOVE 'Y' TO WS-TRANSACTION-EOF
039300     END-IF.
039400 
039500 0700-EXIT.
039600     EXIT.
039700 
039800*    ACCOUNT-FILE IS READ START-TO-END BY RELATIVE SLOT NUMBER SO
039900*    THE SLOT EACH ENTRY CAME FROM CAN BE REMEMBERED FOR THE
040000*    END-OF-RUN REWRITE - CR-0455.
040100 0705-LOAD-ACCOUNT-TABLE.
040200     MOVE ZERO TO WS-ACCT-REL-KEY.
040300     SET WS-ACCT-IDX TO 1.
040400 0705-READ-LOOP.
040500     ADD 1 TO WS-ACCT-REL-KEY.
040600     READ ACCOUNT-FILE INTO ACCOUNT-MASTER-RECORD.
040700     IF ACCTMSTR-OK
040800         MOVE WS-ACCT-REL-KEY TO WS-AT-REL-NBR (WS-ACCT-IDX)
040900         MOVE AC-ACCOUNT-ID   TO WS-AT-ACCOUNT-ID (WS-ACCT-IDX)
041000         MOVE AC-USER-ID      TO WS-AT-USER-ID (WS-ACCT-IDX)
041100         MOVE AC-BALANCE      TO WS-AT-BALANCE (WS-ACCT-IDX)
041200         MOVE AC-RECORD-STATUS TO WS-AT-STATUS (WS-ACCT-IDX)
041300         ADD 1 TO WS-ACCOUNT-TABLE-COUNT
041400         SET WS-ACCT-IDX UP BY 1
041500         GO TO 0705-READ-LOOP
041600     END-IF.
041700     IF NOT ACCTMSTR-EOF
041800         DISPLAY 'TXNPOST - I/O ERROR LOADING ACCTMSTR.  RC: '
041900                 WS-ACCTMSTR-STATUS
042000         MOVE 16 TO RETURN-CODE
042100         MOVE 'Y' TO WS-TRANSACTION-EOF
042200     END-IF.
042300 
042400 0705-EXIT.
042500     EXIT.
042600 
042700*    SAME TREATMENT AS 0705 ABOVE, FOR THE APPLICATION-ACCOUNT
042800*    MASTER.
042900 0706-LOAD-APPACCT-TABLE.
043000     MOVE ZERO TO WS-APPACCT-REL-KEY.
043100     SET WS-AA-IDX TO 1.
043200 0706-READ-LOOP.
043300     ADD 1 TO WS-APPACCT-REL-KEY.
043400     READ APPLICATION-ACCOUNT-FILE INTO
043500          APPLICATION-ACCOUNT-RECORD.
043600     IF APPACCT-OK
043700         MOVE WS-APPACCT-REL-KEY TO WS-AA-REL-NBR (WS-AA-IDX)
043800         MOVE AA-APP-ACCOUNT-ID  TO
043900              WS-AA-APP-ACCOUNT-ID (WS-AA-IDX)
044000         MOVE AA-BALANCE         TO WS-AA-BALANCE (WS-AA-IDX)
044100         MOVE AA-RECORD-STATUS   TO WS-AA-STATUS (WS-AA-IDX)
044200         ADD 1 TO WS-APPACCT-TABLE-COUNT
044300         SET WS-AA-IDX UP BY 1
044400         GO TO 0706-READ-LOOP
044500     END-IF.
044600     IF NOT APPACCT-EOF
044700         DISPLAY 'TXNPOST - I/O ERROR LOADING APPACCT.  RC: '
044800                 WS-APPACCT-STATUS
044900         MOVE 16 TO RETURN-CODE
045000         MOVE 'Y' TO WS-TRANSACTION-EOF
045100     END-IF.
045200 
045300 0706-EXIT.
045400     EXIT.
045500 
045600 0710-READ-TRANSACTION-REQUEST.
045700     READ TRANSACTION-REQUEST-FILE INTO
045800          TRANSACTION-REQUEST-RECORD
045900         AT END MOVE 'Y' TO WS-TRANSACTION-EOF
046000     END-READ.
046100     IF NOT WS-AT-EOF
046200         EVALUATE WS-TXNIN-STATUS
046300             WHEN '00'
046400                 CONTINUE
046500             WHEN '10'
046600                 MOVE 'Y' TO WS-TRANSACTION-EOF
046700             WHEN OTHER
046800                 DISPLAY 'TXNPOST - I/O ERROR ON TXNIN.  RC: '
046900                         WS-TXNIN-STATUS
047000                 MOVE 16 TO RETURN-CODE
047100                 MOVE 'Y' TO WS-TRANSACTION-EOF
047200         END-EVALUATE
047300     END-IF.
047400 
047500 0710-EXIT.
047600     EXIT.
047700 
047800*    REWRITES ONLY THE ENTRIES THIS RUN LOADED - THE RELATIVE
047900*    SLOT NUMBER SAVED AT LOAD TIME ADDRESSES EACH REWRITE.
048000 0720-REWRITE-ACCOUNT-TABLE.
048100     SET WS-ACCT-IDX TO 1.
048200     PERFORM 0722-REWRITE-ONE-ACCOUNT THRU 0722-EXIT
048300             WS-ACCOUNT-TABLE-COUNT TIMES.
048400 
048500 0720-EXIT.
048600     EXIT.
048700 
048800 0722-REWRITE-ONE-ACCOUNT.
048900     MOVE WS-AT-REL-NBR (WS-ACCT-IDX)    TO WS-ACCT-REL-KEY.
049000     MOVE WS-AT-ACCOUNT-ID (WS-ACCT-IDX) TO AC-ACCOUNT-ID.
049100     MOVE WS-AT-USER-ID (WS-ACCT-IDX)    TO AC-USER-ID.
049200     MOVE WS-AT-BALANCE (WS-ACCT-IDX)    TO AC-BALANCE.
049300     MOVE WS-AT-STATUS (WS-ACCT-IDX)     TO AC-RECORD-STATUS.
049400     MOVE WS-RUN-DATE-CCYY TO AC-LAST-POST-DATE.
049500     MOVE WS-RUN-TIME      TO AC-LAST-POST-TIME.
049600     REWRITE ACCOUNT-FD FROM ACCOUNT-MASTER-RECORD.
049700     SET WS-ACCT-IDX UP BY 1.
049800 
049900 0722-EXIT.
050000     EXIT.
050100 
050200 0721-REWRITE-APPACCT-TABLE.
050300     SET WS-AA-IDX TO 1.
050400     PERFORM 0723-REWRITE-ONE-APPACCT THRU 0723-EXIT
050500             WS-APPACCT-TABLE-COUNT TIMES.
050600 
050700 0721-EXIT.
050800     EXIT.
050900 
051000 0723-REWRITE-ONE-APPACCT.
051100     MOVE WS-AA-REL-NBR (WS-AA-IDX) TO WS-APPACCT-REL-KEY.
051200     MOVE WS-AA-APP-ACCOUNT-ID (WS-AA-IDX) TO
051300          AA-APP-ACCOUNT-ID.
051400     MOVE WS-AA-BALANCE (WS-AA-IDX) TO AA-BALANCE.
051500     MOVE WS-AA-STATUS (WS-AA-IDX)  TO AA-RECORD-STATUS.
051600     MOVE WS-RUN-DATE-CCYY TO AA-LAST-POST-DATE.
051700     MOVE WS-RUN-TIME      TO AA-LAST-POST-TIME.
051800     REWRITE APPLICATION-ACCOUNT-FD FROM
051900             APPLICATION-ACCOUNT-RECORD.
052000     SET WS-AA-IDX UP BY 1.
052100 
052200 0723-EXIT.
052300     EXIT.
052400 
052500*    SEQUENTIAL TABLE LOOKUP BY USER-ID - THE MASTER IS NOT BIG
052600*    ENOUGH ON THIS FLEET TO JUSTIFY A SORTED SEARCH.
052700 0730-FIND-ACCOUNT.
052800     MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
052900     SET WS-ACCT-IDX TO 1.
053000     PERFORM 0731-TEST-ACCOUNT-ENTRY THRU 0731-EXIT
053100         UNTIL WS-ACCT-IDX > WS-ACCOUNT-TABLE-COUNT
053200            OR WS-ACCOUNT-FOUND.
053300 
053400 0730-EXIT.
053500     EXIT.
053600 
053700 0731-TEST-ACCOUNT-ENTRY.
053800     IF WS-AT-USER-ID (WS-ACCT-IDX) = TX-USER-ID
053900         MOVE 'Y' TO WS-ACCOUNT-FOUND-SW
054000     ELSE
054100         SET WS-ACCT-IDX UP BY 1
054200     END-IF.
054300 
054400 0731-EXIT.
054500     EXIT.
054600 
054700*    SEQUENTIAL TABLE LOOKUP BY APP-ACCOUNT-ID - SAME IDIOM AS
054800*    0730 ABOVE.
054900 0740-FIND-APP-ACCOUNT.
055000     MOVE 'N' TO WS-APPACCT-FOUND-SW.
055100     SET WS-AA-IDX TO 1.
055200     PERFORM 0741-TEST-APPACCT-ENTRY THRU 0741-EXIT
055300         UNTIL WS-AA-IDX > WS-APPACCT-TABLE-COUNT
055400            OR WS-APPACCT-FOUND.
055500 
055600 0740-EXIT.
055700     EXIT.
055800 
055900 0741-TEST-APPACCT-ENTRY.
056000     IF WS-AA-APP-ACCOUNT-ID (WS-AA-IDX) = TX-APP-ACCOUNT-ID
056100         MOVE 'Y' TO WS-APPACCT-FOUND-SW
056200     ELSE
056300         SET WS-AA-IDX UP BY 1
056400     END-IF.
056500 
056600 0741-EXIT.
056700     EXIT.
056800 
056900 0790-CLOSE-FILES.
057000     CLOSE ACCOUNT-FILE
057100           APPLICATION-ACCOUNT-FILE
057200           TRANSACTION-REQUEST-FILE
057300           TRANSACTION-LEDGER-FILE.
057400 
057500 0790-EXIT.
057600     EXIT.
057700 
057800 0850-PRINT-SUMMARY.
057900     DISPLAY ' '.
058000     DISPLAY 'FUNDS POSTING SUMMARY - RUN DATE ' WS-RUN-MM '/'
058100             WS-RUN-DD '/' WS-RUN-CC WS-RUN-YY.
058200     DISPLAY 'TXN TYPE          COUNT         SUBTOTAL'.
058300     MOVE WS-TRANSFER-COUNT    TO WS-ED-COUNT.
058400     MOVE WS-TRANSFER-SUBTOTAL TO WS-ED-AMOUNT.
058500     DISPLAY 'TRANSFER     ' WS-ED-COUNT '   ' WS-ED-AMOUNT.
058600     MOVE WS-DEPOSIT-COUNT    TO WS-ED-COUNT.
058700     MOVE WS-DEPOSIT-SUBTOTAL TO WS-ED-AMOUNT.
058800     DISPLAY 'DEPOSIT      ' WS-ED-COUNT '   ' WS-ED-AMOUNT.
058900     DISPLAY ' '.
059000     MOVE WS-TXN-POSTED-COUNT TO WS-ED-COUNT.
059100     DISPLAY 'TOTAL TRANSACTIONS POSTED   ' WS-ED-COUNT.
059200     MOVE WS-TXN-REJECTED-COUNT TO WS-ED-COUNT.
059300     DISPLAY 'TOTAL TRANSACTIONS REJECTED ' WS-ED-COUNT.
059400     DISPLAY ' '.
059500     DISPLAY 'ENDING ACCOUNT BALANCES TOUCHED THIS RUN -'.
059600     SET WS-ACCT-IDX TO 1.
059700     PERFORM 0851-PRINT-ACCOUNT-LINE THRU 0851-EXIT
059800             WS-ACCOUNT-TABLE-COUNT TIMES.
059900     DISPLAY 'ENDING APPLICATION ACCOUNT BALANCES -'.
060000     SET WS-AA-IDX TO 1.
060100     PERFORM 0852-PRINT-APPACCT-LINE THRU 0852-EXIT
060200             WS-APPACCT-TABLE-COUNT TIMES.
060300 
060400 0850-EXIT.
060500     EXIT.
060600 
060700 0851-PRINT-ACCOUNT-LINE.
060800     MOVE WS-AT-ACCOUNT-ID (WS-ACCT-IDX) TO WS-ED-COUNT.
060900     MOVE WS-AT-BALANCE (WS-ACCT-IDX)    TO WS-ED-AMOUNT.
061000     DISPLAY '  ACCOUNT ' WS-ED-COUNT '   ' WS-ED-AMOUNT.
061100     SET WS-ACCT-IDX UP BY 1.
061200 
061300 0851-EXIT.
061400     EXIT.
061500 
061600 0852-PRINT-APPACCT-LINE.
061700     MOVE WS-AA-APP-ACCOUNT-ID (WS-AA-IDX) TO WS-ED-COUNT.
061800     MOVE WS-AA-BALANCE (WS-AA-IDX)        TO WS-ED-AMOUNT.
061900     DISPLAY '  APP ACCOUNT ' WS-ED-COUNT '   ' WS-ED-AMOUNT.
062000     SET WS-AA-IDX UP BY 1.
062100 
062200 0852-EXIT.
062300     EXIT.
062400 
