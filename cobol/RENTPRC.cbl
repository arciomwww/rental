000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF FLEETWAY CAR RENTAL
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RENTPRC.
000700 AUTHOR.        K J MARLOWE.
000800 INSTALLATION.  FLEETWAY CAR RENTAL - DATA PROCESSING CENTER.
000900 DATE-WRITTEN.  03/02/87.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* RENTPRC - RENTAL PRICING BATCH RUN.
001400*
001500* READS THE DAILY RENTAL-REQUEST FILE PRODUCED BY THE COUNTER
001600* AND RESERVATION FEEDS, PRICES EACH RENTAL UNDER THE HOURLY OR
001700* SUBSCRIPTION TARIFF, APPLIES ANY CUSTOMER DISCOUNT, AND WRITES
001800* ONE RENTAL-RESULT RECORD PER PRICED RENTAL FOR TXNPOST TO BILL
001900* AGAINST THE CUSTOMER'S ACCOUNT.  UNPRICEABLE RECORDS (UNKNOWN
002000* TARIFF CODE) ARE COUNTED AND DROPPED - NO RESULT IS WRITTEN.
002100*
002200* CHANGE LOG.
002300*   03/02/87 KJM  INITIAL VERSION - HOURLY TARIFF PRICING ONLY.
002400*   11/14/88 KJM  CR-0142 ADDED SUBSCRIPTION TARIFF.
002500*   05/22/90 TAN  CR-0288 ADDED CUSTOMER DISCOUNT PERCENTAGE.
002600*   09/09/91 TAN  CR-0355 FIX - DISCOUNT NOW ROUNDS HALF-UP TO
002700*                 THE CENT INSTEAD OF TRUNCATING.
002800*   02/17/93 PWB  CR-0410 MILEAGE NOW PASSED THRU TO THE RESULT
002900*                 RECORD FOR THE FLEET UTILIZATION EXTRACT.
003000*   07/30/94 PWB  CR-0468 UNKNOWN TARIFF CODES ARE REJECTED AND
003100*                 COUNTED INSTEAD OF ABENDING THE RUN.
003200*   01/11/96 DHS  CR-0530 TARIFF CODE COMPARE IS NOW CASE
003300*                 INSENSITIVE - COUNTER STAFF WERE KEYING LOWER.
003400*   08/19/98 DHS  Y2K-014 DATE FIELDS EXPANDED TO CCYYMMDD.
003500*   03/04/99 DHS  Y2K-014 REGRESSION - JULIAN DAY ROUTINE DROPPED
003600*                 A DAY ACROSS THE CENTURY ROLL IN TEST.  FIXED.
003700*   02/25/00 RLC  CR-0602 SUMMARY REPORT NOW BREAKS OUT HOURLY
003800*                 AND SUBSCRIPTION SUBTOTALS SEPARATELY.
003900*   10/08/02 RLC  CR-0649 A NEGATIVE PRICE AFTER DISCOUNT IS NOW
004000*                 TREATED AS A REJECT, NOT WRITTEN TO THE RESULT
004100*                 FILE.  AUDIT FINDING 02-114.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RENTAL-REQUEST-FILE ASSIGN TO RENTIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS WS-RENTIN-STATUS.
005500 
005600     SELECT RENTAL-RESULT-FILE ASSIGN TO RENTOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-RENTOUT-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300 
006400 FD  RENTAL-REQUEST-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     BLOCK CONTAINS 0 RECORDS.
006800 01  RENTAL-REQUEST-FD               PIC X(150).
006900 
007000 FD  RENTAL-RESULT-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  RENTAL-RESULT-FD                PIC X(71).
007500*****************************************************************
007600 WORKING-STORAGE SECTION.
007700*****************************************************************
007800 01  WS-FILE-STATUS-CODES.
007900     05  WS-RENTIN-STATUS             PIC X(2) VALUE SPACES.
008000         88  RENTIN-OK                VALUE '00'.
008100         88  RENTIN-EOF                VALUE '10'.
008200     05  WS-RENTOUT-STATUS            PIC X(2) VALUE SPACES.
008300         88  RENTOUT-OK                VALUE '00'.
008400     05  FILLER                       PIC X(4) VALUE SPACES.
008500 
008600 01  WS-PROGRAM-SWITCHES.
008700     05  WS-RENTAL-EOF                PIC X(1) VALUE 'N'.
008800         88  WS-AT-EOF                 VALUE 'Y'.
008900     05  WS-VALID-TARIFF-SW           PIC X(1) VALUE 'N'.
009000         88  WS-VALID-TARIFF           VALUE 'Y'.
009100     05  WS-CURRENT-TARIFF-SW         PIC X(1) VALUE SPACE.
009200         88  WS-CURR-TARIFF-HOURLY     VALUE 'H'.
009300         88  WS-CURR-TARIFF-SUBSCRPTN  VALUE 'S'.
009400     05  FILLER                       PIC X(4) VALUE SPACES.
009500 
009600 01  WS-CURRENT-DATE-TIME.
009700     05  WS-RUN-DATE.
009800         10  WS-RUN-YY                PIC 9(2).
009900         10  WS-RUN-MM                PIC 9(2).
010000         10  WS-RUN-DD                PIC 9(2).
010100     05  WS-RUN-TIME.
010200         10  WS-RUN-HH                PIC 9(2).
010300         10  WS-RUN-MIN               PIC 9(2).
010400         10  WS-RUN-SEC               PIC 9(2).
010500         10  WS-RUN-HNDSEC            PIC 9(2).
010600     05  FILLER                       PIC X(4) VALUE SPACES.
010700 
010800 01  WS-TARIFF-FOLD-AREA.
010900     05  WS-TARIFF-TYPE-FOLD          PIC X(12) VALUE SPACES.
011000     05  FILLER                       PIC X(8) VALUE SPACES.
011100 
011200*    JULIAN-DAY WORK AREA - SHARED BY THE START AND END TIMESTAMP
011300*    SO THE ROUTINE IS PERFORMED TWICE PER RENTAL, ONCE EACH WAY.
011400 01  WS-JULIAN-WORK-AREA.
011500     05  WS-JD-YEAR                   PIC 9(4) COMP.
011600     05  WS-JD-MONTH                  PIC 9(2) COMP.
011700     05  WS-JD-DAY                    PIC 9(2) COMP.
011800     05  WS-JD-A                      PIC S9(4) COMP.
011900     05  WS-JD-Y                      PIC S9(6) COMP.
012000     05  WS-JD-M                      PIC S9(4) COMP.
012100     05  WS-JD-RESULT                 PIC S9(9) COMP.
012200     05  FILLER                       PIC X(4) VALUE SPACES.
012300 
012400 01  WS-DURATION-WORK-AREA.
012500     05  WS-START-JULIAN-DAY          PIC S9(9) COMP.
012600     05  WS-END-JULIAN-DAY            PIC S9(9) COMP.
012700     05  WS-START-SECS-OF-DAY         PIC S9(9) COMP.
012800     05  WS-END-SECS-OF-DAY           PIC S9(9) COMP.
012900     05  WS-TOTAL-SECONDS             PIC S9(11) COMP.
013000     05  WS-TOTAL-HOURS-COMP          PIC S9(9) COMP.
013100     05  FILLER                       PIC X(4) VALUE SPACES.
013200 
013300*    DISPLAY-EDIT AREA FOR THE BAD-DURATION DIAGNOSTIC MESSAGE -
013400*    A DISPLAY REDEFINITION OF A COMP FIELD FOR USE IN DISPLAY
013500*    STATEMENTS, PER THE SHOP'S USUAL ERROR-MESSAGE CONVENTION.
013600 01  WS-DIAG-SECONDS-AREA             PIC S9(11) COMP
013700                                      VALUE ZERO.
013800 01  WS-DIAG-SECONDS-EDIT REDEFINES WS-DIAG-SECONDS-AREA
013900                                      PIC S9(11).
014000 
014100 01  WS-PRICING-WORK-AREA.
014200     05  WS-GROSS-PRICE               PIC S9(9)V99 COMP-3.
014300     05  WS-NET-PRICE                 PIC S9(9)V99 COMP-3.
014400     05  WS-DISCOUNT-AMOUNT           PIC S9(9)V99 COMP-3.
014500     05  FILLER                       PIC X(4) VALUE SPACES.
014600 
014700 01  WS-REPORT-TOTALS.
014800     05  WS-HOURLY-COUNT              PIC S9(7) COMP VALUE ZERO.
014900     05  WS-HOURLY-SUBTOTAL           PIC S9(9)V99 COMP-3
015000                                      VALUE ZERO.
015100     05  WS-SUBSCRIPTION-COUNT        PIC S9(7) COMP VALUE ZERO.
015200     05  WS-SUBSCRIPTION-SUBTOTAL     PIC S9(9)V99 COMP-3
015300                                      VALUE ZERO.
015400     05  WS-RENTAL-PRICED-COUNT       PIC S9(7) COMP VALUE ZERO.
015500     05  WS-RENTAL-REJECTED-COUNT     PIC S9(7) COMP VALUE ZERO.
015600     05  WS-GRAND-TOTAL-PRICE         PIC S9(9)V99 COMP-3
015700                                      VALUE ZERO.
015800     05  FILLER                       PIC X(4) VALUE SPACES.
015900 
016000 01  WS-REPORT-EDIT-FIELDS.
016100     05  WS-ED-COUNT                  PIC ZZZ,ZZ9.
016200     05  WS-ED-AMOUNT                 PIC Z,ZZZ,ZZ9.99-.
016300     05  FILLER                       PIC X(4) VALUE SPACES.
016400 
016500 COPY RENTREQ.
016600 COPY RENTRES.
016700*****************************************************************
016800 PROCEDURE DIVISION.
016900*****************************************************************
017000 0000-MAIN-CONTROL.
017100     ACCEPT WS-RUN-DATE FROM DATE.
017200     ACCEPT WS-RUN-TIME FROM TIME.
017300     DISPLAY 'RENTPRC STARTED - DATE ' WS-RUN-MM '/'
017400             WS-RUN-DD '/' WS-RUN-YY '  TIME ' WS-RUN-HH ':'
017500             WS-RUN-MIN ':' WS-RUN-SEC.
017600 
017700     PERFORM 0700-OPEN-FILES THRU 0700-EXIT.
017800     PERFORM 0100-PRICE-RENTAL THRU 0100-EXIT
017900             UNTIL WS-AT-EOF.
018000     PERFORM 0850-PRINT-SUMMARY THRU 0850-EXIT.
018100     PERFORM 0790-CLOSE-FILES THRU 0790-EXIT.
018200 
018300     GOBACK.
018400 
018500 0000-EXIT.
018600     EXIT.
018700 
018800 0100-PRICE-RENTAL.
018900     PERFORM 0710-READ-RENTAL-REQUEST THRU 0710-EXIT.
019000     IF NOT WS-AT-EOF
019100         MOVE 'N' TO WS-VALID-TARIFF-SW
019200         MOVE ZERO TO WS-GROSS-PRICE
019300         MOVE ZERO TO WS-NET-PRICE
019400         PERFORM 0110-FOLD-TARIFF-TYPE THRU 0110-EXIT
019500         PERFORM 0120-PRICE-BY-TARIFF THRU 0120-EXIT
019600         IF WS-VALID-TARIFF
019700             PERFORM 0130-APPLY-DISCOUNT THRU 0130-EXIT
019800         END-IF
019900         PERFORM 0140-WRITE-RENTAL-RESULT THRU 0140-EXIT
020000     END-IF.
020100 
020200 0100-EXIT.
020300     EXIT.
020400 
020500*    FOLD THE TARIFF CODE TO UPPER CASE SO COUNTER STAFF CAN KEY
020600*    HOURLY OR SUBSCRIPTION IN ANY CASE - CR-0530.
020700 0110-FOLD-TARIFF-TYPE.
020800     MOVE RQ-TARIFF-TYPE TO WS-TARIFF-TYPE-FOLD.
020900     INSPECT WS-TARIFF-TYPE-FOLD CONVERTING
021000             'abcdefghijklmnopqrstuvwxyz'
021100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021200 
021300 0110-EXIT.
021400     EXIT.
021500 
021600 0120-PRICE-BY-TARIFF.
021700     PERFORM 0160-COMPUTE-TOTAL-HOURS THRU 0160-EXIT.
021800     EVALUATE WS-TARIFF-TYPE-FOLD
021900         WHEN 'HOURLY'
022000             SET WS-CURR-TARIFF-HOURLY  TO TRUE
022100             COMPUTE WS-GROSS-PRICE ROUNDED =
022200                     RQ-HOURLY-RATE * RS-TOTAL-HOURS
022300             SET WS-VALID-TARIFF TO TRUE
022400         WHEN 'SUBSCRIPTION'
022500             SET WS-CURR-TARIFF-SUBSCRPTN TO TRUE
022600             MOVE RQ-SUBSCRIPTION-RATE TO WS-GROSS-PRICE
022700             SET WS-VALID-TARIFF TO TRUE
022800         WHEN OTHER
022900             MOVE SPACE TO WS-CURRENT-TARIFF-SW
023000             DISPLAY 'RENTPRC - REJECT - UNKNOWN TARIFF TYPE '
023100                     RQ-TARIFF-TYPE ' RENTAL ' RQ-RENTAL-ID
023200     END-EVALUATE.
023300 
023400 0120-EXIT.
023500     EXIT.
023600 
023700*    DISCOUNT-PCT IS A WHOLE PERCENTAGE (0-100), NOT A FRACTION -
023800*    DIVIDE BY 100 AFTER MULTIPLYING, ROUND HALF-UP TO THE CENT.
023900 0130-APPLY-DISCOUNT.
024000     MOVE WS-GROSS-PRICE TO WS-NET-PRICE.
024100     IF RQ-DISCOUNT-PCT > ZERO
024200         COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
024300                 WS-GROSS-PRICE * RQ-DISCOUNT-PCT / 100
024400         SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-NET-PRICE
024500     END-IF.
024600*    CR-0649 - A DISCOUNT LARGER THAN THE PRICE IS A DATA ERROR,
024700*    NOT A CUSTOMER CREDIT.  TREAT LIKE ANY OTHER REJECT.
024800     IF WS-NET-PRICE < ZERO
024900         MOVE 'N' TO WS-VALID-TARIFF-SW
025000         DISPLAY 'RENTPRC - REJECT - NEGATIVE PRICE AFTER '
025100                 'DISCOUNT, RENTAL ' RQ-RENTAL-ID
025200     END-IF.
025300 
025400 0130-EXIT.
025500     EXIT.
025600 
025700 0140-WRITE-RENTAL-RESULT.
025800     IF WS-VALID-TARIFF
025900         MOVE RQ-RENTAL-ID       TO RS-RENTAL-ID
026000         MOVE RQ-CAR-ID          TO RS-CAR-ID
026100         MOVE RQ-USER-ID         TO RS-USER-ID
026200         MOVE RQ-MILEAGE         TO RS-MILEAGE
026300         MOVE WS-NET-PRICE       TO RS-TOTAL-PRICE
026400         MOVE SPACES             TO RENTAL-RESULT-FD
026500         WRITE RENTAL-RESULT-FD FROM RENTAL-RESULT-RECORD
026600         ADD 1 TO WS-RENTAL-PRICED-COUNT
026700         ADD WS-NET-PRICE TO WS-GRAND-TOTAL-PRICE
026800         IF WS-CURR-TARIFF-HOURLY
026900             ADD 1 TO WS-HOURLY-COUNT
027000             ADD WS-NET-PRICE TO WS-HOURLY-SUBTOTAL
027100         ELSE
027200             ADD 1 TO WS-SUBSCRIPTION-COUNT
027300             ADD WS-NET-PRICE TO WS-SUBSCRIPTION-SUBTOTAL
027400         END-IF
027500     ELSE
027600         ADD 1 TO WS-RENTAL-REJECTED-COUNT
027700     END-IF.
027800 
027900 0140-EXIT.
028000     EXIT.
028100 
028200*    TOTAL-HOURS IS THE WHOLE NUMBER OF HOURS BETWEEN START AND
028300*    END - PARTIAL HOURS ARE DROPPED, NOT ROUNDED (MATCHES THE
028400*    ON-LINE RESERVATION SYSTEM'S DURATION.TOHOURS() RULE).
028500 0160-COMPUTE-TOTAL-HOURS.
028600     MOVE RQ-START-CC TO WS-JD-YEAR.
028700     COMPUTE WS-JD-YEAR = (RQ-START-CC * 100) + RQ-START-YY.
028800     MOVE RQ-START-MM TO WS-JD-MONTH.
028900     MOVE RQ-START-DD TO WS-JD-DAY.
029000     PERFORM 0150-COMPUTE-JULIAN-DATE THRU 0150-EXIT.
029100     MOVE WS-JD-RESULT TO WS-START-JULIAN-DAY.
029200     COMPUTE WS-START-SECS-OF-DAY =
029300             (RQ-START-HH * 3600) + (RQ-START-MN * 60)
029400              + RQ-START-SS.
029500 
029600     COMPUTE WS-JD-YEAR = (RQ-END-CC * 100) + RQ-END-YY.
029700     MOVE RQ-END-MM TO WS-JD-MONTH.
029800     MOVE RQ-END-DD TO WS-JD-DAY.
029900     PERFORM 0150-COMPUTE-JULIAN-DATE THRU 0150-EXIT.
030000     MOVE WS-JD-RESULT TO WS-END-JULIAN-DAY.
030100     COMPUTE WS-END-SECS-OF-DAY =
030200             (RQ-END-HH * 3600) + (RQ-END-MN * 60)
030300              + RQ-END-SS.
030400 
030500     COMPUTE WS-TOTAL-SECONDS =
030600             ((WS-END-JULIAN-DAY - WS-START-JULIAN-DAY) * 86400)
030700              + (WS-END-SECS-OF-DAY - WS-START-SECS-OF-DAY).
030800     IF WS-TOTAL-SECONDS < ZERO
030900         MOVE WS-TOTAL-SECONDS TO WS-DIAG-SECONDS-AREA
031000         DISPLAY 'RENTPRC - WARNING - END BEFORE START, RENTAL '
031100                 RQ-RENTAL-ID ' SECONDS ' WS-DIAG-SECONDS-EDIT
031200         MOVE ZERO TO WS-TOTAL-SECONDS
031300     END-IF.
031400     COMPUTE WS-TOTAL-HOURS-COMP = WS-TOTAL-SECONDS / 3600.
031500     MOVE WS-TOTAL-HOURS-COMP TO RS-TOTAL-HOURS.
031600 
031700 0160-EXIT.
031800     EXIT.
031900 
032000*    JULIAN DAY NUMBER FOR A GREGORIAN CCYYMMDD DATE (FLIEGEL AND
032100*    VAN FLANDERN, COMM. ACM 1968).  CALLED ONCE FOR THE START
032200*    TIMESTAMP AND ONCE FOR THE END TIMESTAMP - SET WS-JD-YEAR,
032300*    WS-JD-MONTH AND WS-JD-DAY BEFORE EACH PERFORM.
032400 0150-COMPUTE-JULIAN-DATE.
032500     COMPUTE WS-JD-A = (14 - WS-JD-MONTH) / 12.
032600     COMPUTE WS-JD-Y = WS-JD-YEAR + 4800 - WS-JD-A.
032700     COMPUTE WS-JD-M = WS-JD-MONTH + (12 * WS-JD-A) - 3.
032800     COMPUTE WS-JD-RESULT =
032900             WS-JD-DAY
033000              + (((153 * WS-JD-M) + 2) / 5)
033100              + (365 * WS-JD-Y)
033200              + (WS-JD-Y / 4)
033300              - (WS-JD-Y / 100)
033400              + (WS-JD-Y / 400)
033500              - 32045.
033600 
033700 0150-EXIT.
033800     EXIT.
033900 
034000 0700-OPEN-FILES.
034100     OPEN INPUT  RENTAL-REQUEST-FILE
034200          OUTPUT RENTAL-RESULT-FILE.
034300     IF NOT RENTIN-OK
034400         DISPLAY 'RENTPRC - ERROR OPENING RENTIN.  RC: '
034500                 WS-RENTIN-STATUS
034600         MOVE 16 TO RETURN-CODE
034700         MOVE 'Y' TO WS-RENTAL-EOF
034800     END-IF.
034900     IF NOT RENTOUT-OK
035000         DISPLAY 'RENTPRC - ERROR OPENING RENTOUT.  RC: '
035100                 WS-RENTOUT-STATUS
035200         MOVE 16 TO RETURN-CODE
035300         MOVE 'Y' TO WS-RENTAL-EOF
035400     END-IF.
035500 
035600 0700-EXIT.
035700     EXIT.
035800 
035900 0710-READ-RENTAL-REQUEST.
036000     READ RENTAL-REQUEST-FILE INTO RENTAL-REQUEST-RECORD
036100         AT END MOVE 'Y' TO WS-RENTAL-EOF
036200     END-READ.
036300     IF NOT WS-AT-EOF
036400         EVALUATE WS-RENTIN-STATUS
036500             WHEN '00'
036600                 CONTINUE
036700             WHEN '10'
036800                 MOVE 'Y' TO WS-RENTAL-EOF
036900             WHEN OTHER
037000                 DISPLAY 'RENTPRC - I/O ERROR ON RENTIN.  RC: '
037100                         WS-RENTIN-STATUS
037200                 MOVE 16 TO RETURN-CODE
037300                 MOVE 'Y' TO WS-RENTAL-EOF
037400         END-EVALUATE
037500     END-IF.
037600 
037700 0710-EXIT.
037800     EXIT.
037900 
038000 0790-CLOSE-FILES.
038100     CLOSE RENTAL-REQUEST-FILE
038200           RENTAL-RESULT-FILE.
038300 
038400 0790-EXIT.
038500     EXIT.
038600 
038700 0850-PRINT-SUMMARY.
038800     DISPLAY ' '.
038900     DISPLAY 'RENTAL PRICING SUMMARY - RUN DATE ' WS-RUN-MM '/'
039000             WS-RUN-DD '/' WS-RUN-YY.
039100     DISPLAY 'TARIFF TYPE       COUNT         SUBTOTAL'.
039200     MOVE WS-HOURLY-COUNT    TO WS-ED-COUNT.
039300     MOVE WS-HOURLY-SUBTOTAL TO WS-ED-AMOUNT.
039400     DISPLAY 'HOURLY       ' WS-ED-COUNT '   ' WS-ED-AMOUNT.
039500     MOVE WS-SUBSCRIPTION-COUNT    TO WS-ED-COUNT.
039600     MOVE WS-SUBSCRIPTION-SUBTOTAL TO WS-ED-AMOUNT.
039700     DISPLAY 'SUBSCRIPTION ' WS-ED-COUNT '   ' WS-ED-AMOUNT.
039800     DISPLAY ' '.
039900     MOVE WS-RENTAL-PRICED-COUNT TO WS-ED-COUNT.
040000     DISPLAY 'TOTAL RENTALS PRICED   ' WS-ED-COUNT.
040100     MOVE WS-RENTAL-REJECTED-COUNT TO WS-ED-COUNT.
040200     DISPLAY 'TOTAL RENTALS REJECTED ' WS-ED-COUNT.
040300     MOVE WS-GRAND-TOTAL-PRICE TO WS-ED-AMOUNT.
040400     DISPLAY 'GRAND TOTAL PRICE      ' WS-ED-AMOUNT.
040500 
040600 0850-EXIT.
040700     EXIT.
040800 
